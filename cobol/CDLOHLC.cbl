000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CDLOHLC.
000300 AUTHOR.        D STOUT.
000400 INSTALLATION.  IBM PD TOOLS - ADLAB.
000500 DATE-WRITTEN.  07/15/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM:  CDLOHLC                                           *
001200*             SUBROUTINE TO ACCUMULATE OPEN/HIGH/LOW/CLOSE/     *
001300*             VOLUME STATISTICS FOR ONE CANDLE BUCKET.          *
001400*                                                               *
001500*           - CALLED ONCE PER SELECTED EVENT BY CDLHIST         *
001600*             PARAGRAPH 300-BUCKET-EVENTS.                      *
001610*                                                               *
001620*   WS-MIDPRICE-ALT, WS-HILO-ALT AND WS-VOLUME-ALT ARE DEBUG     *
001630*   TOOL LAB WORK AREAS - ALTERNATE BYTE VIEWS OF THE INCOMING   *
001640*   MID-PRICE AND THE RUNNING HIGH/LOW/VOLUME, HELD HERE ONLY SO *
001650*   A DEBUG TOOL SESSION CAN INSPECT THEM WITHOUT DISTURBING     *
001660*   CDL-CANDLE-STATS ITSELF.                                    *
001700*                                                               *
001800*   CDL-BUCKET-RESET-SW IS SET TO 'Y' BY THE CALLER ON THE      *
001900*   FIRST EVENT OF A NEW BUCKET.  ON RESET, OPEN/HIGH/LOW/      *
002000*   CLOSE ARE ALL SEEDED FROM THE INCOMING MID-PRICE AND        *
002100*   VOLUME IS SET TO 1; OTHERWISE CLOSE IS REPLACED, HIGH/LOW   *
002200*   ARE RE-TESTED, AND VOLUME IS INCREMENTED BY 1.              *
002300*                                                               *
002400*****************************************************************
002500*    AMENDMENT HISTORY                                          *
002600*                                                               *
002700*    DATE        INIT  REQUEST    DESCRIPTION                   *
002800*    ----------  ----  ---------  ----------------------------- *
002900*    07/15/1991  DS    ADLAB-009  ORIGINAL PROGRAM.              *
003000*    02/14/1992  DS    ADLAB-031  ADD CALLER-OWNED RESET SWITCH  *
003100*                                 (REPLACES INTERNAL FIRST-TIME  *
003200*                                 SWITCH - NEEDED SO THE BREAK   *
003300*                                 IS DRIVEN BY THE BUCKET, NOT   *
003400*                                 BY WHETHER THIS IS THE FIRST   *
003500*                                 CALL OF THE WHOLE RUN).        *
003600*    09/30/1993  RJH   ADLAB-058  ROUNDING WORK AREA ADDED FOR   *
003700*                                 THE HALF-UP MID-PRICE CASE.    *
003800*    01/08/1999  KMT   Y2K-0021   REVIEWED - NO DATE FIELDS IN   *
003900*                                 THIS PROGRAM.                  *
003950*    11/02/2006  PWB   ADLAB-151  WS-PROGRAM-STATUS MOVED OUT OF *
003960*                                 WS-FIELDS TO A 77-LEVEL - IT   *
003970*                                 NEVER NEEDED TO BE GROUPED.     *
004000*****************************************************************
004100*    LINKAGE:
004200*       1: CDL-MID-PRICE        (PASSED, NOT CHANGED)
004300*       2: CDL-BUCKET-RESET-SW  (PASSED, NOT CHANGED)
004400*       3: CDL-CANDLE-STATS     (PASSED AND MODIFIED)
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 INPUT-OUTPUT SECTION.
004800*****************************************************************
004900 DATA DIVISION.
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 77  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
005510*
005520*    DEBUG TOOL LAB WORK AREAS - SEE BANNER ABOVE.
005530*
005540 01  WS-MIDPRICE-WORK.
005550     05  WS-MIDPRICE-NUM         PIC S9(9)V9(4)
005560                                 SIGN IS LEADING SEPARATE.
005570 01  WS-MIDPRICE-ALT REDEFINES WS-MIDPRICE-WORK.
005580     05  WS-MIDPRICE-DISPLAY     PIC X(14).
005590*
005600 01  WS-HILO-WORK.
005610     05  WS-HILO-HIGH            PIC S9(9)V9(4)
005620                                 SIGN IS LEADING SEPARATE.
005630     05  WS-HILO-LOW             PIC S9(9)V9(4)
005640                                 SIGN IS LEADING SEPARATE.
005650 01  WS-HILO-ALT REDEFINES WS-HILO-WORK.
005660     05  WS-HILO-CHARS           PIC X(28).
005670*
005680 01  WS-VOLUME-WORK.
005690     05  WS-VOLUME-NUM           PIC S9(9) COMP.
005700 01  WS-VOLUME-ALT REDEFINES WS-VOLUME-WORK.
005710     05  WS-VOLUME-CHARS         PIC X(04).
005720*
005730*****************************************************************
005800 LINKAGE SECTION.
005900*
006000 01  CDL-MID-PRICE               PIC S9(9)V9(4)
006100                                 SIGN IS LEADING SEPARATE.
006200*
006300 01  CDL-BUCKET-RESET-SW         PIC X(01).
006400     88  CDL-RESET-BUCKET        VALUE 'Y'.
006500*
006600 01  CDL-CANDLE-STATS.
006700     05  CDL-CS-OPEN             PIC S9(9)V9(4)
006800                                 SIGN IS LEADING SEPARATE.
006900     05  CDL-CS-HIGH             PIC S9(9)V9(4)
007000                                 SIGN IS LEADING SEPARATE.
007100     05  CDL-CS-LOW              PIC S9(9)V9(4)
007200                                 SIGN IS LEADING SEPARATE.
007300     05  CDL-CS-CLOSE            PIC S9(9)V9(4)
007400                                 SIGN IS LEADING SEPARATE.
007500     05  CDL-CS-VOLUME           PIC S9(9)  COMP.
007600*
007700*****************************************************************
007800 PROCEDURE DIVISION USING CDL-MID-PRICE, CDL-BUCKET-RESET-SW,
007900                          CDL-CANDLE-STATS.
008000*
008100 000-MAIN.
008200     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
008250     MOVE CDL-MID-PRICE TO WS-MIDPRICE-NUM.
008300     IF CDL-RESET-BUCKET
008400         PERFORM 500-START-NEW-BUCKET
008500     ELSE
008600         PERFORM 100-ACCUMULATE-BUCKET.
008700     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
008800     GOBACK.
008900*
009000 100-ACCUMULATE-BUCKET.
009100     MOVE 'ACCUMULATING CANDLE STATS' TO WS-PROGRAM-STATUS.
009200*    *** CLOSE IS ALWAYS THE MOST RECENT MID-PRICE SEEN ***
009300     MOVE CDL-MID-PRICE TO CDL-CS-CLOSE.
009400*    *** RE-TEST THE HIGH ***
009500     IF CDL-MID-PRICE > CDL-CS-HIGH
009600         MOVE CDL-MID-PRICE TO CDL-CS-HIGH.
009700*    *** RE-TEST THE LOW ***
009800     IF CDL-MID-PRICE < CDL-CS-LOW
009900         MOVE CDL-MID-PRICE TO CDL-CS-LOW.
010000*    *** ONE MORE EVENT IN THIS BUCKET ***
010100     ADD +1 TO CDL-CS-VOLUME.
010200*
010300 500-START-NEW-BUCKET.
010400     MOVE 'STARTING NEW BUCKET' TO WS-PROGRAM-STATUS.
010500     MOVE CDL-MID-PRICE TO CDL-CS-OPEN.
010600     MOVE CDL-MID-PRICE TO CDL-CS-HIGH.
010700     MOVE CDL-MID-PRICE TO CDL-CS-LOW.
010800     MOVE CDL-MID-PRICE TO CDL-CS-CLOSE.
010900     MOVE +1            TO CDL-CS-VOLUME.
011000*
011100* END OF PROGRAM CDLOHLC
