000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      cdlcan.cpy                                              *
000500*                                                              *
000600* Element of the Candle History batch suite.                  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* One completed OHLCV candle, written to the CANDLES file by
001200* CDLHIST paragraph 455-WRITE-ONE-CANDLE (held in WS-CANDLE-OUT-
001250* TABLE by 340-STORE-CANDLE and flushed by 450-WRITE-CANDLE-BODY
001260* after the response header goes out).  CDL-CAN-OPEN is the
001300* mid-price of the first event that fell in the bucket,
001400* CDL-CAN-CLOSE the mid-price of the last, CDL-CAN-HIGH/-LOW
001500* the extremes seen in between, and CDL-CAN-VOLUME a count of
001600* events (NOT a traded quantity - see CDLOHLC).
001700*
001800     05  CDL-CAN-RECORD.
001900         10  CDL-CAN-BUCKET-TIME     PIC 9(10).
002000         10  CDL-CAN-OPEN            PIC S9(9)V9(4)
002100                                     SIGN IS LEADING SEPARATE.
002200         10  CDL-CAN-HIGH            PIC S9(9)V9(4)
002300                                     SIGN IS LEADING SEPARATE.
002400         10  CDL-CAN-LOW             PIC S9(9)V9(4)
002500                                     SIGN IS LEADING SEPARATE.
002600         10  CDL-CAN-CLOSE           PIC S9(9)V9(4)
002700                                     SIGN IS LEADING SEPARATE.
002800         10  CDL-CAN-VOLUME          PIC 9(09).
002900         10  FILLER                  PIC X(07).
