000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      cdlevt.cpy                                              *
000500*                                                              *
000600* Element of the Candle History batch suite.                  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* The description of one raw bid/ask quote event, as it is
001200* carried on the market feed input and again on the event
001300* store file.  It is placed in a copy book because it is used,
001400* unchanged, by the loader (CDLLOAD) and by the history and
001500* candle batch (CDLHIST).
001600*
001700* EVT-TIMESTAMP is Unix epoch seconds - it is the key the
001800* history batch buckets and orders events by.  Events are not
001900* guaranteed to arrive on the feed in timestamp order; ordering
002000* is strictly a query-time concern (see CDLHIST 250-SORT-EVT-
002100* TABLE), never an ingest-time one.
002200*
002300     05  CDL-EVT-RECORD.
002400         10  CDL-EVT-SYMBOL          PIC X(20).
002500         10  CDL-EVT-BID             PIC S9(9)V9(4)
002600                                     SIGN IS LEADING SEPARATE.
002700         10  CDL-EVT-ASK             PIC S9(9)V9(4)
002800                                     SIGN IS LEADING SEPARATE.
002900         10  CDL-EVT-TIMESTAMP       PIC 9(10).
003000         10  FILLER                  PIC X(02).
