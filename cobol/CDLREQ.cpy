000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      cdlreq.cpy                                              *
000500*                                                              *
000600* Element of the Candle History batch suite.                  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* One history request, as read from REQFILE by CDLHIST.  A
001200* request names the symbol to chart, the candle interval (one
001300* of the codes tested in CDL-IVL-TABLE, paragraph 160-PARSE-
001400* INTERVAL) and the inclusive epoch-second time range to chart
001500* it over.
001600*
001700     05  CDL-REQ-RECORD.
001800         10  CDL-REQ-SYMBOL          PIC X(20).
001900         10  CDL-REQ-INTERVAL        PIC X(03).
002000         10  CDL-REQ-FROM-SEC        PIC 9(10).
002100         10  CDL-REQ-TO-SEC          PIC 9(10).
002200         10  FILLER                  PIC X(05).
