000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CDLLOAD.
000300 AUTHOR.        D STOUT.
000400 INSTALLATION.  IBM PD TOOLS - ADLAB.
000500 DATE-WRITTEN.  07/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM:  CDLLOAD                                           *
001200*                                                               *
001300*   READS THE RAW BID/ASK QUOTE FEED AND LOADS EACH EVENT,      *
001400*   UNCHANGED, ONTO THE EVENT STORE FILE.  NO AGGREGATION OR    *
001500*   ORDERING IS DONE AT LOAD TIME - EVENTS FOR A GIVEN SYMBOL   *
001600*   ACCUMULATE ON THE STORE IN ARRIVAL ORDER AND ARE SORTED     *
001700*   AND BUCKETED LATER, BY CDLHIST, AT QUERY TIME.              *
001800*                                                               *
001900*   INPUT FILE:   EVTFEED  (MARKET DATA FEED, ONE EVENT/RECORD) *
002000*   OUTPUT FILE:  EVTSTOR  (EVENT STORE)                        *
002100*                                                               *
002200*****************************************************************
002300*    AMENDMENT HISTORY                                          *
002400*                                                               *
002500*    DATE        INIT  REQUEST    DESCRIPTION                   *
002600*    ----------  ----  ---------  ----------------------------- *
002700*    07/11/1991  DS    ADLAB-009  ORIGINAL PROGRAM.              *
002800*    02/14/1992  DS    ADLAB-031  ADD RECORD COUNT DISPLAY.      *
002900*    09/30/1993  RJH   ADLAB-058  SYMBOL/PRICE WORK REDEFINES    *
003000*                                 ADDED FOR DEBUG TOOL LAB.      *
003100*    04/02/1995  RJH   ADLAB-071  FILE STATUS CHECKING ON OPEN.  *
003200*    11/18/1996  KMT   ADLAB-094  CLEAN UP DISPLAY TEXT.         *
003300*    01/08/1999  KMT   Y2K-0021   REVIEWED - NO 2-DIGIT YEAR     *
003400*                                 FIELDS IN THIS PROGRAM.        *
003500*    06/21/1999  KMT   Y2K-0021   SIGNED OFF Y2K CLEAN.          *
003600*    03/03/2001  PWB   ADLAB-112  RENAME EVENT STORE FILE FROM   *
003700*                                 EVTOUT TO EVTSTOR TO MATCH     *
003800*                                 CDLHIST.                       *
003900*    08/26/2003  PWB   ADLAB-130  ADD STORED-RECORD COUNT TO     *
004000*                                 MATCH READ COUNT ON DISPLAY.   *
004050*    11/02/2006  PWB   ADLAB-151  WS-EVTFEED-EOF MOVED OUT OF    *
004060*                                 WS-FIELDS TO A 77-LEVEL SWITCH.*
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT EVTFEED   ASSIGN TO EVTFEED
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS  IS  WS-EVTFEED-STATUS.
005300
005400     SELECT EVTSTOR   ASSIGN TO EVTSTOR
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-EVTSTOR-STATUS.
005700*
005800*****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  EVTFEED
006300     LABEL RECORDS ARE STANDARD
006400     BLOCK CONTAINS 0
006500     RECORDING MODE IS F.
006600 01  EVTFEED-RECORD.
006700     COPY CDLEVT.
006800*
006900 FD  EVTSTOR
007000     LABEL RECORDS ARE STANDARD
007100     BLOCK CONTAINS 0
007200     RECORDING MODE IS F.
007300 01  EVTSTOR-RECORD.
007400     COPY CDLEVT.
007500*
007600*****************************************************************
007700 WORKING-STORAGE SECTION.
007800*****************************************************************
007900*
008000 01  WS-FIELDS.
008100     05  WS-EVTFEED-STATUS       PIC X(02) VALUE SPACES.
008200     05  WS-EVTSTOR-STATUS       PIC X(02) VALUE SPACES.
008250     05  FILLER                  PIC X(11) VALUE SPACES.
008600*
008610 77  WS-EVTFEED-EOF              PIC X(01) VALUE 'N'.
008620     88  EVTFEED-AT-EOF          VALUE 'Y'.
008630*
008700 01  WS-COUNTERS.
008800     05  WS-EVT-READ-COUNT       PIC S9(9)  COMP VALUE +0.
008900     05  WS-EVT-STORED-COUNT     PIC S9(9)  COMP VALUE +0.
009000     05  FILLER                  PIC X(08) VALUE SPACES.
009100*
009200*    SYMBOL WORK AREA - USED BY THE DEBUG TOOL LAB TO SHOW AN
009300*    INDEXED CURRENCY-PAIR VIEW OF THE SYMBOL FIELD WITHOUT
009400*    DISTURBING THE RECORD AS WRITTEN TO EVTSTOR.
009500*
009600 01  WS-SYMBOL-WORK.
009700     05  WS-SYM-FULL             PIC X(20).
009800 01  WS-SYMBOL-SPLIT REDEFINES WS-SYMBOL-WORK.
009900     05  WS-SYM-BASE             PIC X(10).
010000     05  WS-SYM-QUOTE            PIC X(10).
010100*
010200*    PRICE WORK AREA - ALTERNATE DISPLAY VIEW OF A SIGNED
010300*    DECIMAL PRICE FOR THE RUN-LOG DISPLAY STATEMENTS.
010400*
010500 01  WS-PRICE-WORK.
010600     05  WS-PRICE-NUM            PIC S9(9)V9(4)
010700                                 SIGN IS LEADING SEPARATE.
010800 01  WS-PRICE-ALT REDEFINES WS-PRICE-WORK.
010900     05  WS-PRICE-DISPLAY        PIC X(14).
011000*
011100*    TIMESTAMP WORK AREA - ALTERNATE VIEW USED ONLY WHEN
011200*    TRACING A BAD EPOCH VALUE UNDER DEBUG TOOL.
011300*
011400 01  WS-TIMESTAMP-WORK.
011500     05  WS-TS-NUM               PIC 9(10).
011600 01  WS-TIMESTAMP-ALT REDEFINES WS-TIMESTAMP-WORK.
011700     05  WS-TS-DISPLAY           PIC X(10).
011800*
011900 01  WS-RUN-MSG.
012000     05  FILLER                  PIC X(12) VALUE 'CDLLOAD   =>'.
012100     05  WS-RUN-MSG-TEXT         PIC X(60) VALUE SPACES.
012200*
012300*****************************************************************
012400 PROCEDURE DIVISION.
012500*****************************************************************
012600*
012700 000-MAIN.
012800     MOVE 'STARTED' TO WS-RUN-MSG-TEXT.
012900     DISPLAY WS-RUN-MSG.
013000*
013100     PERFORM 900-OPEN-FILES.
013200     PERFORM 700-READ-EVTFEED.
013300     PERFORM 100-LOAD-ONE-EVENT THRU 100-EXIT
013400         UNTIL EVTFEED-AT-EOF.
013500     PERFORM 905-CLOSE-FILES.
013600*
013700     MOVE 'ENDED - SEE COUNTS BELOW' TO WS-RUN-MSG-TEXT.
013800     DISPLAY WS-RUN-MSG.
013900     DISPLAY 'CDLLOAD EVENTS READ   = ' WS-EVT-READ-COUNT.
014000     DISPLAY 'CDLLOAD EVENTS STORED = ' WS-EVT-STORED-COUNT.
014100     GOBACK.
014200*
014300 100-LOAD-ONE-EVENT.
014400     MOVE EVTFEED-RECORD TO EVTSTOR-RECORD.
014500     WRITE EVTSTOR-RECORD.
014600     IF WS-EVTSTOR-STATUS NOT = '00'
014700         MOVE 'ERROR WRITING EVTSTOR'  TO WS-RUN-MSG-TEXT
014800         DISPLAY WS-RUN-MSG
015000         DISPLAY '  STATUS = ' WS-EVTSTOR-STATUS
015100         GO TO 100-EXIT.
015200     ADD +1 TO WS-EVT-STORED-COUNT.
015300     PERFORM 700-READ-EVTFEED.
015400 100-EXIT.
015500     EXIT.
015600*
015700 700-READ-EVTFEED.
015800     READ EVTFEED
015900         AT END MOVE 'Y' TO WS-EVTFEED-EOF.
016000     IF WS-EVTFEED-STATUS = '00'
016100         ADD +1 TO WS-EVT-READ-COUNT
016200         MOVE CDL-EVT-SYMBOL OF EVTFEED-RECORD TO WS-SYM-FULL
016300     ELSE
016400         IF WS-EVTFEED-STATUS = '10'
016500             MOVE 'Y' TO WS-EVTFEED-EOF
016600         ELSE
016700             MOVE 'Y' TO WS-EVTFEED-EOF
016800             DISPLAY 'ERROR READING EVTFEED, STATUS = '
016900                 WS-EVTFEED-STATUS.
017000*
017100 900-OPEN-FILES.
017200     OPEN INPUT  EVTFEED.
017300     IF WS-EVTFEED-STATUS NOT = '00'
017400         DISPLAY 'ERROR OPENING EVTFEED. STATUS = '
017500             WS-EVTFEED-STATUS
017600         MOVE 16 TO RETURN-CODE
017700         MOVE 'Y' TO WS-EVTFEED-EOF.
017800     OPEN OUTPUT EVTSTOR.
017900     IF WS-EVTSTOR-STATUS NOT = '00'
018000         DISPLAY 'ERROR OPENING EVTSTOR. STATUS = '
018100             WS-EVTSTOR-STATUS
018200         MOVE 16 TO RETURN-CODE
018300         MOVE 'Y' TO WS-EVTFEED-EOF.
018400*
018500 905-CLOSE-FILES.
018600     CLOSE EVTFEED.
018700     CLOSE EVTSTOR.
018800*
018900* END OF PROGRAM CDLLOAD
