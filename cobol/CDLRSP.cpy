000100*--------------------------------------------------------------*
000200*                                                              *
000300*               @BANNER_START@                                 *
000400*      cdlrsp.cpy                                              *
000500*                                                              *
000600* Element of the Candle History batch suite.                  *
000700*               @BANNER_END@                                   *
000800*                                                              *
000900*--------------------------------------------------------------*
001000*
001100* Header record written to the CANDLES file ahead of the
001200* candle detail lines for one request (see CDLHIST paragraph
001300* 400-WRITE-RESPONSE).  CDL-RSP-STATUS-OK is false whenever
001400* 150-VALIDATE-REQUEST or 160-PARSE-INTERVAL has rejected the
001500* request; CDL-RSP-ERRMSG then carries the reason and no
001600* candle detail lines follow.
001700*
001800     05  CDL-RSP-RECORD.
001900         10  CDL-RSP-STATUS          PIC X(05).
002000             88  CDL-RSP-STATUS-OK   VALUE 'ok'.
002100             88  CDL-RSP-STATUS-ERR  VALUE 'error'.
002200         10  CDL-RSP-ERRMSG          PIC X(80).
002300         10  CDL-RSP-CANDLE-COUNT    PIC 9(07).
002400         10  FILLER                  PIC X(06).
