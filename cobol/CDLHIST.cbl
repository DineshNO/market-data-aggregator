000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CDLHIST.
000300 AUTHOR.        D STOUT.
000400 INSTALLATION.  IBM PD TOOLS - ADLAB.
000500 DATE-WRITTEN.  07/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*****************************************************************
001000*                                                               *
001100*   PROGRAM:  CDLHIST                                           *
001200*                                                               *
001300*   READS A REQUEST FILE AND WRITES A CANDLE HISTORY AND A      *
001400*   RUN REPORT.  PROCESSING IS CONTROLLED BY THE REQUEST FILE   *
001500*                                                               *
001600*   FOR EACH REQUEST THIS PROGRAM:                              *
001700*     - VALIDATES THE SYMBOL, INTERVAL AND FROM/TO RANGE        *
001800*     - RESCANS THE EVENT STORE FOR MATCHING EVENTS             *
001900*     - SORTS THE MATCHES INTO ASCENDING TIMESTAMP ORDER        *
002000*     - BUCKETS THEM INTO OHLCV CANDLES BY CALLING CDLOHLC      *
002100*     - WRITES THE CANDLES FILE AND THE RUN REPORT              *
002200*                                                               *
002300*   THIS EXAMPLE APPLICATION IS PART OF THE ADLAB REGRESSION    *
002400*   SUITE.  INTENDED USES ARE:                                  *
002500*     FOR DEBUG TOOL WORKSHOP:                                  *
002600*        - DETERMINE WHY THE HIGH PRICE IS SOMETIMES WRONG      *
002700*          WHEN CDLOHLC RUNS AGAINST A PARTIALLY-SORTED TABLE   *
002800*     FOR APPLICATION PERFORMANCE ANALYZER WORKSHOP:            *
002900*        - DETERMINE WHERE THE PROGRAM SPENDS MOST OF ITS TIME  *
003000*          WHEN THE EVENT STORE IS LARGE AND MANY REQUESTS ARE  *
003100*          QUEUED AGAINST THE SAME SYMBOL                       *
003200*                                                               *
003300*****************************************************************
003400*
003500* REQUEST FILE RECORD DESCRIPTION:  SEE COPYBOOK CDLREQ
003600*   SYMBOL, INTERVAL CODE, FROM-SEC, TO-SEC
003700*
003800*****************************************************************
003900*    AMENDMENT HISTORY                                          *
004000*                                                               *
004100*    DATE        INIT  REQUEST    DESCRIPTION                   *
004200*    ----------  ----  ---------  ----------------------------- *
004300*    07/18/1991  DS    ADLAB-009  ORIGINAL PROGRAM.              *
004400*    02/20/1992  DS    ADLAB-031  ADD GRAND TOTALS TO REPORT.    *
004500*    09/30/1993  RJH   ADLAB-058  EXCHANGE SORT OF EVENT TABLE   *
004600*                                 ADDED - STORE IS NOT GUARAN-   *
004700*                                 TEED TO ARRIVE IN TS ORDER.    *
004800*    04/02/1995  RJH   ADLAB-071  REOPEN EVTSTOR PER REQUEST     *
004900*                                 INSTEAD OF ONCE FOR THE RUN    *
005000*                                 (MATCHES SAMOS1 CUSTFILE       *
005100*                                 RE-SCAN PATTERN).              *
005200*    11/18/1996  KMT   ADLAB-094  CANDLE DETAIL LISTING ADDED    *
005300*                                 TO THE RUN REPORT.             *
005400*    01/08/1999  KMT   Y2K-0021   REVIEWED - TIMESTAMPS ARE      *
005500*                                 EPOCH SECONDS, NOT 2-DIGIT     *
005600*                                 YEARS.  NO CHANGE REQUIRED.    *
005700*    06/21/1999  KMT   Y2K-0021   SIGNED OFF Y2K CLEAN.          *
005800*    03/03/2001  PWB   ADLAB-112  EVENT STORE FILE RENAMED TO    *
005900*                                 EVTSTOR TO MATCH CDLLOAD.      *
006000*    08/26/2003  PWB   ADLAB-130  EVENTS-READ VS EVENTS-        *
006100*                                 SELECTED SPLIT OUT ON THE      *
006200*                                 PER-REQUEST REPORT LINE.       *
006300*    05/14/2005  PWB   ADLAB-145  WIDEN WS-EVT-TABLE TO 2000     *
006400*                                 ENTRIES - 500 WAS TOO SMALL    *
006500*                                 FOR THE BTC-USD 1M SYMBOL.     *
006550*    11/02/2006  PWB   ADLAB-151  DROPPED THE WS-MIDPRICE-RAW    *
006560*                                 COMP-3 WORK AREA - ROUNDED ON  *
006570*                                 THE COMPUTE DOES NOTHING IF A  *
006580*                                 LATER MOVE JUST TRUNCATES THE  *
006590*                                 5TH DECIMAL BACK OFF AGAIN.     *
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.   IBM-370.
007000 OBJECT-COMPUTER.   IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT REQFILE   ASSIGN TO REQFILE
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-REQFILE-STATUS.
007800
007900     SELECT EVTSTOR   ASSIGN TO EVTSTOR
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-EVTSTOR-STATUS.
008200
008300     SELECT CANDLES   ASSIGN TO CANDLES
008400         FILE STATUS  IS  WS-CANDLES-STATUS.
008500
008600     SELECT RUNRPT    ASSIGN TO RUNRPT
008700         FILE STATUS  IS  WS-RUNRPT-STATUS.
008800*
008900*****************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  REQFILE
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0
009600     RECORDING MODE IS F.
009700 01  REQFILE-RECORD.
009800     COPY CDLREQ.
009900*
010000 FD  EVTSTOR
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0
010300     RECORDING MODE IS F.
010400 01  EVTSTOR-RECORD.
010500     COPY CDLEVT.
010600*
010700 FD  CANDLES
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0
011000     RECORDING MODE IS F.
011100 01  CANDLES-RECORD              PIC X(100).
011200*
011300 FD  RUNRPT
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0
011600     RECORDING MODE IS F.
011700 01  RUNRPT-RECORD                PIC X(132).
011800*
011900*****************************************************************
012000 WORKING-STORAGE SECTION.
012100*****************************************************************
012200*
012300 01  SYSTEM-DATE-AND-TIME.
012400     05  SYSTEM-DATE.
012500         10  SYSTEM-MONTH            PIC 9(2).
012600         10  FILLER                  PIC X.
012700         10  SYSTEM-DAY              PIC 9(2).
012800         10  FILLER                  PIC X.
012900         10  SYSTEM-YEAR             PIC 9(2).
013000*
013100 01  WS-FIELDS.
013200     05  WS-REQFILE-STATUS       PIC X(02) VALUE SPACES.
013300     05  WS-EVTSTOR-STATUS       PIC X(02) VALUE SPACES.
013400     05  WS-CANDLES-STATUS       PIC X(02) VALUE SPACES.
013500     05  WS-RUNRPT-STATUS        PIC X(02) VALUE SPACES.
013600     05  WS-REQFILE-EOF          PIC X(01) VALUE 'N'.
013700         88  REQFILE-AT-EOF      VALUE 'Y'.
013800     05  WS-EVTSTOR-EOF          PIC X(01) VALUE 'N'.
013900         88  EVTSTOR-AT-EOF      VALUE 'Y'.
014000     05  WS-REQUEST-OK           PIC X(01) VALUE 'Y'.
014100         88  REQUEST-IS-OK       VALUE 'Y'.
014200     05  FILLER                  PIC X(10) VALUE SPACES.
014300*
014400 01  WS-COUNTERS.
014500     05  NUM-REQUESTS-PROCESSED  PIC S9(7)  COMP VALUE +0.
014600     05  NUM-REQUESTS-IN-ERROR   PIC S9(7)  COMP VALUE +0.
014700     05  NUM-EVENTS-READ-TOTAL   PIC S9(9)  COMP VALUE +0.
014800     05  NUM-CANDLES-TOTAL       PIC S9(9)  COMP VALUE +0.
014900     05  WS-EVT-READ-CTR         PIC S9(9)  COMP VALUE +0.
015000     05  WS-EVT-SELECTED-CTR     PIC S9(9)  COMP VALUE +0.
015100     05  WS-CANDLE-CTR           PIC S9(7)  COMP VALUE +0.
015190     05  WS-COT-STORED-COUNT     PIC S9(5)  COMP VALUE +0.
015200     05  WS-SORT-I               PIC S9(5)  COMP VALUE +0.
015300     05  WS-SORT-J               PIC S9(5)  COMP VALUE +0.
015400     05  WS-SORT-LIMIT           PIC S9(5)  COMP VALUE +0.
015500     05  WS-TABLE-IX             PIC S9(5)  COMP VALUE +0.
015600     05  FILLER                  PIC X(08) VALUE SPACES.
015700*
015800*    ONE REQUEST, READ FROM REQFILE AND HELD FOR THE DURATION
015900*    OF ITS EVENT-STORE SCAN AND BUCKETING PASS.
016000*
016100 01  WS-REQUEST.
016200     COPY CDLREQ REPLACING ==CDL-REQ== BY ==WS-REQ==.
016250*
016260*    RESPONSE HEADER WRITTEN TO CANDLES AHEAD OF THE CANDLE
016270*    DETAILS FOR THIS REQUEST - SEE 400-WRITE-RESPONSE.
016280*
016290 01  WS-RESPONSE.
016295     COPY CDLRSP REPLACING ==CDL-RSP== BY ==WS-RSP==.
016300*
016400 77  WS-INTERVAL-SECONDS         PIC S9(9)  COMP VALUE +0.
016500 77  WS-ERROR-MSG                PIC X(80) VALUE SPACES.
016600*
016700*    INTERVAL CODE TABLE - SEE 160-PARSE-INTERVAL.  HELD AS A
016800*    TABLE, RATHER THAN AS A CASCADE OF IF-STATEMENTS, SINCE
016900*    THE SAME NINE CODES ARE TESTED FOR EVERY REQUEST.
017000*
017100 01  CDL-IVL-TABLE.
017200     05  CDL-IVL-ENTRY OCCURS 9 TIMES
017300             INDEXED BY CDL-IVL-IX.
017400         10  CDL-IVL-CODE        PIC X(03).
017500         10  CDL-IVL-SECONDS     PIC 9(09).
017600 01  CDL-IVL-VALUES.
017700     05  FILLER PIC X(12) VALUE '1m 000000060'.
017800     05  FILLER PIC X(12) VALUE '5m 000000300'.
017900     05  FILLER PIC X(12) VALUE '15m000000900'.
018000     05  FILLER PIC X(12) VALUE '30m000001800'.
018100     05  FILLER PIC X(12) VALUE '1h 000003600'.
018200     05  FILLER PIC X(12) VALUE '5h 000018000'.
018300     05  FILLER PIC X(12) VALUE '1d 000086400'.
018400     05  FILLER PIC X(12) VALUE '1w 000604800'.
018500     05  FILLER PIC X(12) VALUE '1M 002592000'.
018600*
018700*    EVENT TABLE - HOLDS THE EVENTS SELECTED FROM EVTSTOR FOR
018800*    THE CURRENT REQUEST, SORTED ASCENDING BY TIMESTAMP BY
018900*    250-SORT-EVT-TABLE BEFORE BUCKETING.
019000*
019100 01  WS-EVT-TABLE.
019200     05  WS-EVT-ENTRY OCCURS 2000 TIMES
019300             INDEXED BY WS-EVT-IX.
019400         10  WS-EVT-TIMESTAMP    PIC 9(10).
019500         10  WS-EVT-BID          PIC S9(9)V9(4)
019600                                 SIGN IS LEADING SEPARATE.
019700         10  WS-EVT-ASK          PIC S9(9)V9(4)
019800                                 SIGN IS LEADING SEPARATE.
019900*
020000*    ALTERNATE VIEW OF ONE EVENT TABLE ENTRY, LAID OUT AS A
020100*    SINGLE PACKED EXCHANGE-SORT KEY, USED BY 250-SORT-EVT-
020200*    TABLE WHEN SWAPPING TWO OUT-OF-ORDER ENTRIES.
020300*
021000 01  WS-EVT-ENTRY-WORK.
021100     05  WS-EVT-WORK-TIMESTAMP   PIC 9(10).
021200     05  WS-EVT-WORK-BID         PIC S9(9)V9(4)
021300                                 SIGN IS LEADING SEPARATE.
021400     05  WS-EVT-WORK-ASK         PIC S9(9)V9(4)
021500                                 SIGN IS LEADING SEPARATE.
021600 01  WS-EVT-ENTRY-ALT REDEFINES WS-EVT-ENTRY-WORK.
021700     05  WS-EVT-WORK-CHARS       PIC X(32).
021800*
021900*    MID-PRICE AND BUCKET WORK AREAS USED BY 300-BUCKET-EVENTS.
021950*    WS-MIDPRICE IS COMPUTED ROUNDED DIRECTLY FROM BID/ASK - A
021960*    SEPARATE 5-DECIMAL INTERMEDIATE IS NOT USED SINCE ROUNDED
021970*    ON THE COMPUTE, NOT A LATER MOVE, IS WHAT ACTUALLY PICKS UP
021980*    THE HALF-UP 5TH DECIMAL PLACE (ADLAB-151 BELOW).
022000*
022200 01  WS-MIDPRICE                 PIC S9(9)V9(4)
022300                                 SIGN IS LEADING SEPARATE.
022400 01  WS-MIDPRICE-ALT REDEFINES WS-MIDPRICE.
022500     05  WS-MIDPRICE-SIGN        PIC X(01).
022600     05  WS-MIDPRICE-DIGITS      PIC 9(13).
022700*
022710 01  WS-BUCKET-START-WORK.
022720     05  WS-BUCKET-START         PIC 9(10) VALUE ZEROS.
022730*
022740*    ALTERNATE VIEW OF THE CURRENT BUCKET START, SPLIT INTO A
022750*    5-BYTE/5-BYTE PAIR FOR THE DEBUG TOOL LAB WHEN A CANDLE'S
022760*    BUCKET BOUNDARY LOOKS WRONG.
022770*
022780 01  WS-BUCKET-START-ALT REDEFINES WS-BUCKET-START-WORK.
022790     05  WS-BUCKET-START-HI      PIC 9(05).
022800     05  WS-BUCKET-START-LO      PIC 9(05).
022900 01  WS-PRIOR-BUCKET             PIC 9(10) VALUE ZEROS.
023000 01  WS-BUCKET-RESET-SW          PIC X(01) VALUE 'Y'.
023100 01  WS-BUCKET-HAS-DATA-SW       PIC X(01) VALUE 'N'.
023200     88  WS-BUCKET-HAS-DATA      VALUE 'Y'.
023300*
023400 01  WS-CAN-BUCKET-TIME          PIC 9(10) VALUE ZEROS.
023450*
023460*    CANDLE ACCUMULATOR - LAID OUT TO MATCH CDLOHLC'S LINKAGE
023470*    SECTION EXACTLY (SEE CDLOHLC 01 CDL-CANDLE-STATS) SINCE
023480*    THIS GROUP IS PASSED BY REFERENCE ON EVERY CALL.
023490*
023500 01  WS-CANDLE-STATS.
023510     05  WS-CS-OPEN              PIC S9(9)V9(4)
023520                                 SIGN IS LEADING SEPARATE.
023530     05  WS-CS-HIGH              PIC S9(9)V9(4)
023540                                 SIGN IS LEADING SEPARATE.
023550     05  WS-CS-LOW               PIC S9(9)V9(4)
023560                                 SIGN IS LEADING SEPARATE.
023570     05  WS-CS-CLOSE             PIC S9(9)V9(4)
023580                                 SIGN IS LEADING SEPARATE.
023590     05  WS-CS-VOLUME            PIC S9(9)  COMP.
023595*
023596*    OUTPUT VIEW OF A COMPLETED CANDLE - BUILT FROM WS-CAN-
023597*    BUCKET-TIME AND WS-CANDLE-STATS BY 350-WRITE-CANDLE JUST
023598*    BEFORE THE CANDLES RECORD IS WRITTEN.
023599*
023600 01  WS-CANDLE-OUT.
023610     COPY CDLCAN REPLACING ==CDL-CAN== BY ==WS-CANOUT==.
023611*
023612*    CANDLES CLOSED FOR THE CURRENT REQUEST, HELD HERE SO THE
023613*    HISTORY RESPONSE HEADER (400-WRITE-RESPONSE) CAN BE
023614*    WRITTEN TO THE CANDLES FILE AHEAD OF THE CANDLE DETAIL
023615*    RECORDS THEMSELVES - THE FINAL CANDLE COUNT IS NOT KNOWN
023616*    UNTIL BUCKETING (300-BUCKET-EVENTS) IS COMPLETE.
023617*
023618 01  WS-CANDLE-OUT-TABLE.
023619     05  WS-COT-ENTRY OCCURS 500 TIMES
023620             INDEXED BY WS-COT-IX.
023621         10  WS-COT-BUCKET-TIME  PIC 9(10).
023622         10  WS-COT-OPEN         PIC S9(9)V9(4)
023623                                 SIGN IS LEADING SEPARATE.
023624         10  WS-COT-HIGH         PIC S9(9)V9(4)
023625                                 SIGN IS LEADING SEPARATE.
023626         10  WS-COT-LOW          PIC S9(9)V9(4)
023627                                 SIGN IS LEADING SEPARATE.
023628         10  WS-COT-CLOSE        PIC S9(9)V9(4)
023629                                 SIGN IS LEADING SEPARATE.
023630         10  WS-COT-VOLUME       PIC 9(09).
023640*
023700*        *******************
023800*            report lines
023900*        *******************
024000 01  RPT-HEADER1.
024100     05  FILLER                  PIC X(40)
024200             VALUE 'CANDLE HISTORY RUN REPORT         DATE: '.
024300     05  RPT-MM                  PIC 99.
024400     05  FILLER                  PIC X     VALUE '/'.
024500     05  RPT-DD                  PIC 99.
024600     05  FILLER                  PIC X     VALUE '/'.
024700     05  RPT-YY                  PIC 99.
024800     05  FILLER                  PIC X(20)
024900             VALUE ' (mm/dd/yy)         '.
025000     05  FILLER                  PIC X(63) VALUE SPACES.
025100 01  RPT-HEADER2.
025200     05  FILLER PIC X(20) VALUE 'SYMBOL              '.
025300     05  FILLER PIC X(04) VALUE 'IVL '.
025400     05  FILLER PIC X(11) VALUE 'FROM-SEC   '.
025500     05  FILLER PIC X(11) VALUE 'TO-SEC     '.
025600     05  FILLER PIC X(06) VALUE 'STATUS'.
025700     05  FILLER PIC X(01) VALUE SPACE.
025800     05  FILLER PIC X(08) VALUE 'SELECTED'.
025900     05  FILLER PIC X(01) VALUE SPACE.
026000     05  FILLER PIC X(08) VALUE 'CANDLES '.
026100     05  FILLER PIC X(62) VALUE SPACES.
026200 01  RPT-HEADER3.
026300     05  FILLER PIC X(20) VALUE ALL '-'.
026400     05  FILLER PIC X(04) VALUE ALL '-'.
026500     05  FILLER PIC X(11) VALUE ALL '-'.
026600     05  FILLER PIC X(11) VALUE ALL '-'.
026700     05  FILLER PIC X(06) VALUE ALL '-'.
026800     05  FILLER PIC X(01) VALUE SPACE.
026900     05  FILLER PIC X(08) VALUE ALL '-'.
027000     05  FILLER PIC X(01) VALUE SPACE.
027100     05  FILLER PIC X(08) VALUE ALL '-'.
027200     05  FILLER PIC X(62) VALUE SPACES.
027300 01  RPT-DETAIL.
027400     05  RPT-SYMBOL              PIC X(20) VALUE SPACES.
027500     05  RPT-INTERVAL            PIC X(04) VALUE SPACES.
027600     05  RPT-FROM-SEC            PIC Z(9)9 VALUE ZEROS.
027700     05  FILLER                  PIC X(01) VALUE SPACE.
027800     05  RPT-TO-SEC              PIC Z(9)9 VALUE ZEROS.
027900     05  RPT-STATUS              PIC X(06) VALUE SPACES.
028000     05  RPT-SELECTED            PIC ZZZZ,ZZ9.
028100     05  FILLER                  PIC X(01) VALUE SPACE.
028200     05  RPT-CANDLES             PIC ZZZZ,ZZ9.
028300     05  FILLER                  PIC X(47) VALUE SPACES.
028400 01  RPT-ERROR-DETAIL.
028500     05  FILLER PIC X(17) VALUE '   REQUEST ERROR:'.
028600     05  RPT-ERROR-TEXT          PIC X(80) VALUE SPACES.
028700     05  FILLER                  PIC X(35) VALUE SPACES.
028800 01  RPT-CANDLE-HDR.
028900     05  FILLER PIC X(04) VALUE SPACES.
029000     05  FILLER PIC X(12) VALUE 'BUCKET-TIME '.
029100     05  FILLER PIC X(14) VALUE 'OPEN          '.
029200     05  FILLER PIC X(14) VALUE 'HIGH          '.
029300     05  FILLER PIC X(14) VALUE 'LOW           '.
029400     05  FILLER PIC X(14) VALUE 'CLOSE         '.
029500     05  FILLER PIC X(10) VALUE 'VOLUME    '.
029600     05  FILLER                  PIC X(50) VALUE SPACES.
029700 01  RPT-CANDLE-DETAIL.
029800     05  FILLER                  PIC X(04) VALUE SPACES.
029900     05  RPT-CAN-BUCKET          PIC Z(9)9.
030000     05  FILLER                  PIC X(01) VALUE SPACE.
030100     05  RPT-CAN-OPEN            PIC -(9)9.9999.
030200     05  FILLER                  PIC X(01) VALUE SPACE.
030300     05  RPT-CAN-HIGH            PIC -(9)9.9999.
030400     05  FILLER                  PIC X(01) VALUE SPACE.
030500     05  RPT-CAN-LOW             PIC -(9)9.9999.
030600     05  FILLER                  PIC X(01) VALUE SPACE.
030700     05  RPT-CAN-CLOSE           PIC -(9)9.9999.
030800     05  FILLER                  PIC X(01) VALUE SPACE.
030900     05  RPT-CAN-VOLUME          PIC Z(8)9.
031000     05  FILLER                  PIC X(25) VALUE SPACES.
031100 01  RPT-TOTALS-HDR1.
031200     05  FILLER PIC X(26) VALUE 'GRAND TOTALS FOR THE RUN '.
031300     05  FILLER PIC X(106) VALUE SPACES.
031400 01  RPT-TOTALS-HDR2.
031500     05  FILLER PIC X(100) VALUE ALL '-'.
031600     05  FILLER PIC X(32) VALUE SPACES.
031700 01  RPT-TOTALS-DETAIL.
031800     05  FILLER              PIC XX       VALUE SPACES.
031900     05  RPT-TOTALS-TYPE     PIC X(22).
032000     05  RPT-TOTALS-VALUE    PIC ZZZ,ZZZ,ZZ9.
032100     05  FILLER              PIC X(97)    VALUE SPACES.
032200 01  RPT-SPACES.
032300     05  FILLER               PIC X(132)  VALUE SPACES.
032400*
032500*****************************************************************
032600 PROCEDURE DIVISION.
032700*****************************************************************
032800*
032900 000-MAIN.
033000     DISPLAY 'CDLHIST STARTED'.
033100     MOVE CDL-IVL-VALUES TO CDL-IVL-TABLE.
033200     PERFORM 900-OPEN-FILES.
033300     PERFORM 800-INIT-REPORT.
033400*
033500     PERFORM 700-READ-REQFILE.
033600     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
033700         UNTIL REQFILE-AT-EOF.
033800*
033900     PERFORM 600-PRINT-TOTALS.
034000     PERFORM 905-CLOSE-FILES.
034100     DISPLAY 'CDLHIST ENDED'.
034200     GOBACK.
034300*
034400 100-PROCESS-REQUESTS.
034500     MOVE 'Y' TO WS-REQUEST-OK.
034600     MOVE SPACES TO WS-ERROR-MSG.
034700     MOVE ZEROS TO WS-EVT-READ-CTR WS-EVT-SELECTED-CTR
034800         WS-CANDLE-CTR WS-COT-STORED-COUNT.
034900*
035000     PERFORM 150-VALIDATE-REQUEST.
035100     IF REQUEST-IS-OK
035200         PERFORM 160-PARSE-INTERVAL.
035300     IF REQUEST-IS-OK
035400         PERFORM 200-PROCESS-REQUEST
035500     ELSE
035600         ADD +1 TO NUM-REQUESTS-IN-ERROR
035700         PERFORM 820-REPORT-BAD-REQUEST.
035800*
035900     PERFORM 400-WRITE-RESPONSE.
035950     PERFORM 450-WRITE-CANDLE-BODY.
036000     PERFORM 500-PRINT-REQUEST-LINE.
036100     ADD +1 TO NUM-REQUESTS-PROCESSED.
036200     ADD WS-EVT-READ-CTR TO NUM-EVENTS-READ-TOTAL.
036300     PERFORM 700-READ-REQFILE.
036400 100-EXIT.
036500     EXIT.
036600*
036700*    150-VALIDATE-REQUEST - SYMBOL AND INTERVAL MUST BE PRESENT,
036800*    FROM/TO MUST BE NON-NEGATIVE, AND TO MUST NOT PRECEDE FROM.
036900*
037000 150-VALIDATE-REQUEST.
037100     IF WS-REQ-SYMBOL = SPACES
037200         MOVE 'N' TO WS-REQUEST-OK
037300         MOVE 'Symbol cannot be null or empty' TO WS-ERROR-MSG
037400         GO TO 150-EXIT.
037500     IF WS-REQ-INTERVAL = SPACES
037600         MOVE 'N' TO WS-REQUEST-OK
037700         MOVE 'Interval cannot be null or empty' TO WS-ERROR-MSG
037800         GO TO 150-EXIT.
037900     IF WS-REQ-TO-SEC < WS-REQ-FROM-SEC
038000         MOVE 'N' TO WS-REQUEST-OK
038100         MOVE '''to'' timestamp must be >= ''from'' timestamp'
038200                                  TO WS-ERROR-MSG.
038300 150-EXIT.
038400     EXIT.
038500*
038600*    160-PARSE-INTERVAL - LOOK THE REQUESTED CODE UP IN
038700*    CDL-IVL-TABLE.  CODES ARE CASE-SENSITIVE - '1m' (ONE
038800*    MINUTE) AND '1M' (ONE MONTH) ARE DIFFERENT ENTRIES.
038900*
039000 160-PARSE-INTERVAL.
039100     SET CDL-IVL-IX TO 1.
039200     SEARCH CDL-IVL-ENTRY
039300         AT END
039400             MOVE 'N' TO WS-REQUEST-OK
039500             STRING 'Invalid interval: '
039600                 WS-REQ-INTERVAL DELIMITED BY SPACE
039700                 '. Supported formats: 1m, 5m, 15m, 30m, 1h, '
039800                 '5h, 1d, 1w, 1M' DELIMITED BY SIZE
039900                 INTO WS-ERROR-MSG
040000         WHEN CDL-IVL-CODE (CDL-IVL-IX) = WS-REQ-INTERVAL
040100             MOVE CDL-IVL-SECONDS (CDL-IVL-IX)
040200                                  TO WS-INTERVAL-SECONDS.
040300*
040400*    200-PROCESS-REQUEST - RESCAN THE EVENT STORE FOR THIS
040500*    REQUEST, SORT WHAT MATCHED, AND BUCKET IT INTO CANDLES.
040600*    MIRRORS THE WAY SAMOS1 REOPENS CUSTOMER-FILE FOR EVERY
040700*    PRINT TRANSACTION RATHER THAN KEEPING IT OPEN FOR THE RUN.
040800*
040900 200-PROCESS-REQUEST.
041000     MOVE ZEROS TO WS-TABLE-IX.
041100     PERFORM 910-OPEN-EVTSTOR.
041200     PERFORM 730-READ-EVTSTOR.
041300     PERFORM 210-LOAD-EVT-TABLE THRU 210-EXIT
041400         UNTIL EVTSTOR-AT-EOF.
041500     PERFORM 915-CLOSE-EVTSTOR.
041600*
041700     IF WS-TABLE-IX > 0
041800         PERFORM 250-SORT-EVT-TABLE
041900         PERFORM 300-BUCKET-EVENTS THRU 300-EXIT
042000             VARYING WS-EVT-IX FROM 1 BY 1
042100             UNTIL WS-EVT-IX > WS-TABLE-IX
042200         IF WS-BUCKET-HAS-DATA
042300             PERFORM 340-STORE-CANDLE.
042400*
042500 210-LOAD-EVT-TABLE.
042600     IF CDL-EVT-SYMBOL OF EVTSTOR-RECORD = WS-REQ-SYMBOL
042700       AND CDL-EVT-TIMESTAMP OF EVTSTOR-RECORD
042800                              >= WS-REQ-FROM-SEC
042900       AND CDL-EVT-TIMESTAMP OF EVTSTOR-RECORD
043000                              <= WS-REQ-TO-SEC
043100         ADD +1 TO WS-TABLE-IX
043200         IF WS-TABLE-IX <= 2000
043300             SET WS-EVT-IX TO WS-TABLE-IX
043400             MOVE CDL-EVT-TIMESTAMP OF EVTSTOR-RECORD
043500                 TO WS-EVT-TIMESTAMP (WS-EVT-IX)
043600             MOVE CDL-EVT-BID OF EVTSTOR-RECORD
043700                 TO WS-EVT-BID (WS-EVT-IX)
043800             MOVE CDL-EVT-ASK OF EVTSTOR-RECORD
043900                 TO WS-EVT-ASK (WS-EVT-IX)
044000             ADD +1 TO WS-EVT-SELECTED-CTR
044100         ELSE
044200             MOVE 2000 TO WS-TABLE-IX.
044300     PERFORM 730-READ-EVTSTOR.
044400 210-EXIT.
044500     EXIT.
044600*
044700*    250-SORT-EVT-TABLE - PLAIN EXCHANGE SORT, ASCENDING ON
044800*    TIMESTAMP.  THE EVENT STORE IS NOT GUARANTEED TO BE IN
044900*    TIMESTAMP ORDER, SO THE SELECTED ROWS MUST BE PUT IN
045000*    ORDER HERE BEFORE THE CONTROL BREAK IN 300-BUCKET-EVENTS
045100*    WILL WORK.
045200*
045300 250-SORT-EVT-TABLE.
045400     MOVE WS-TABLE-IX TO WS-SORT-LIMIT.
045410     MOVE 1 TO WS-SORT-I.
045420     PERFORM 252-SORT-OUTER-STEP THRU 252-EXIT
045430         UNTIL WS-SORT-I >= WS-SORT-LIMIT.
045440*
045450 252-SORT-OUTER-STEP.
045460     MOVE 1 TO WS-SORT-J.
045470     PERFORM 255-SORT-INNER-STEP THRU 255-EXIT
045480         UNTIL WS-SORT-J > WS-SORT-LIMIT - WS-SORT-I.
045490     ADD +1 TO WS-SORT-I.
045495 252-EXIT.
045496     EXIT.
045497*
045498 255-SORT-INNER-STEP.
045499     IF WS-EVT-TIMESTAMP (WS-SORT-J) >
045500        WS-EVT-TIMESTAMP (WS-SORT-J + 1)
045600         PERFORM 260-SWAP-EVT-ENTRIES.
045700     ADD +1 TO WS-SORT-J.
045800 255-EXIT.
045900     EXIT.
046000*
046600 260-SWAP-EVT-ENTRIES.
046700     MOVE WS-EVT-TIMESTAMP (WS-SORT-J)   TO WS-EVT-WORK-TIMESTAMP.
046800     MOVE WS-EVT-BID       (WS-SORT-J)   TO WS-EVT-WORK-BID.
046900     MOVE WS-EVT-ASK       (WS-SORT-J)   TO WS-EVT-WORK-ASK.
047000     MOVE WS-EVT-TIMESTAMP (WS-SORT-J + 1)
047100                                         TO WS-EVT-TIMESTAMP (WS-SORT-J).
047200     MOVE WS-EVT-BID       (WS-SORT-J + 1)
047300                                         TO WS-EVT-BID (WS-SORT-J).
047400     MOVE WS-EVT-ASK       (WS-SORT-J + 1)
047500                                         TO WS-EVT-ASK (WS-SORT-J).
047600     MOVE WS-EVT-WORK-TIMESTAMP  TO WS-EVT-TIMESTAMP (WS-SORT-J + 1).
047700     MOVE WS-EVT-WORK-BID        TO WS-EVT-BID (WS-SORT-J + 1).
047800     MOVE WS-EVT-WORK-ASK        TO WS-EVT-ASK (WS-SORT-J + 1).
047900*
048000*    300-BUCKET-EVENTS - FOR EACH SORTED EVENT, COMPUTE THE
048100*    BUCKET START AND THE MID-PRICE, CALL CDLOHLC TO ACCUMULATE
048200*    IT, AND ON A BUCKET CHANGE FLUSH THE CANDLE THAT JUST
048300*    CLOSED.  MIRRORS SAMOS1 210-PROCESS-CUSTFILE-RECORD, WHICH
048400*    CALLS SAMOS2 ONCE PER CUSTOMER RECORD.
048500*
048600 300-BUCKET-EVENTS.
048700     COMPUTE WS-BUCKET-START =
048800         (WS-EVT-TIMESTAMP (WS-EVT-IX) / WS-INTERVAL-SECONDS)
048900             * WS-INTERVAL-SECONDS.
049000     COMPUTE WS-MIDPRICE ROUNDED =
049100         (WS-EVT-BID (WS-EVT-IX) + WS-EVT-ASK (WS-EVT-IX)) / 2.
049300*
049400     IF WS-BUCKET-HAS-DATA
049500       AND WS-BUCKET-START NOT = WS-PRIOR-BUCKET
049600         PERFORM 340-STORE-CANDLE
049700         MOVE 'Y' TO WS-BUCKET-RESET-SW
049800     ELSE
049900         IF NOT WS-BUCKET-HAS-DATA
050000             MOVE 'Y' TO WS-BUCKET-RESET-SW
050100         ELSE
050200             MOVE 'N' TO WS-BUCKET-RESET-SW.
050300*
050400     MOVE WS-BUCKET-START TO WS-CAN-BUCKET-TIME.
050500     MOVE WS-BUCKET-START TO WS-PRIOR-BUCKET.
050600     MOVE 'Y' TO WS-BUCKET-HAS-DATA-SW.
050700     CALL 'CDLOHLC' USING WS-MIDPRICE, WS-BUCKET-RESET-SW,
050800         WS-CANDLE-STATS.
050900 300-EXIT.
051000     EXIT.
051100*
051200*    340-STORE-CANDLE - THE CANDLE THAT JUST CLOSED IS APPENDED
051300*    TO WS-CANDLE-OUT-TABLE.  NOTHING IS WRITTEN TO THE CANDLES
051350*    FILE HERE - THE RESPONSE HEADER HAS TO GO OUT FIRST (SEE
051360*    400-WRITE-RESPONSE / 450-WRITE-CANDLE-BODY).
051400*
051500 340-STORE-CANDLE.
051510     ADD +1 TO WS-CANDLE-CTR.
051520     IF WS-COT-STORED-COUNT < 500
051530         ADD +1 TO WS-COT-STORED-COUNT
051540         SET WS-COT-IX TO WS-COT-STORED-COUNT
051550         MOVE WS-CAN-BUCKET-TIME TO WS-COT-BUCKET-TIME (WS-COT-IX)
051560         MOVE WS-CS-OPEN         TO WS-COT-OPEN (WS-COT-IX)
051570         MOVE WS-CS-HIGH         TO WS-COT-HIGH (WS-COT-IX)
051580         MOVE WS-CS-LOW          TO WS-COT-LOW (WS-COT-IX)
051590         MOVE WS-CS-CLOSE        TO WS-COT-CLOSE (WS-COT-IX)
051591         MOVE WS-CS-VOLUME       TO WS-COT-VOLUME (WS-COT-IX)
051592     ELSE
051593         DISPLAY 'WARNING - OVER 500 CANDLES FOR THIS REQUEST, '
051594             'EXTRA CANDLES NOT WRITTEN TO CANDLES FILE'.
051595*
051596*    450-WRITE-CANDLE-BODY - CALLED AFTER 400-WRITE-RESPONSE HAS
051597*    WRITTEN THE HEADER RECORD.  WRITES ONE CDLCAN RECORD PER
051598*    STORED CANDLE, IN THE SAME ASCENDING BUCKET-TIME ORDER THEY
051599*    WERE ACCUMULATED IN, AND PRINTS EACH ON THE RUN REPORT.
051600*
051601 450-WRITE-CANDLE-BODY.
051602     PERFORM 455-WRITE-ONE-CANDLE THRU 455-EXIT
051603         VARYING WS-COT-IX FROM 1 BY 1
051604         UNTIL WS-COT-IX > WS-COT-STORED-COUNT.
051605*
051606 455-WRITE-ONE-CANDLE.
051607     MOVE WS-COT-BUCKET-TIME (WS-COT-IX) TO WS-CANOUT-BUCKET-TIME.
051608     MOVE WS-COT-OPEN        (WS-COT-IX) TO WS-CANOUT-OPEN.
051609     MOVE WS-COT-HIGH        (WS-COT-IX) TO WS-CANOUT-HIGH.
051610     MOVE WS-COT-LOW         (WS-COT-IX) TO WS-CANOUT-LOW.
051611     MOVE WS-COT-CLOSE       (WS-COT-IX) TO WS-CANOUT-CLOSE.
051612     MOVE WS-COT-VOLUME      (WS-COT-IX) TO WS-CANOUT-VOLUME.
051613     MOVE SPACES TO CANDLES-RECORD.
051614     MOVE WS-CANOUT-RECORD TO CANDLES-RECORD.
051615     WRITE CANDLES-RECORD.
051616     ADD +1 TO NUM-CANDLES-TOTAL.
051617     PERFORM 360-PRINT-CANDLE-LINE.
051618 455-EXIT.
051619     EXIT.
052200*
052300 360-PRINT-CANDLE-LINE.
052400     MOVE WS-CANOUT-BUCKET-TIME  TO RPT-CAN-BUCKET.
052500     MOVE WS-CANOUT-OPEN         TO RPT-CAN-OPEN.
052600     MOVE WS-CANOUT-HIGH         TO RPT-CAN-HIGH.
052700     MOVE WS-CANOUT-LOW          TO RPT-CAN-LOW.
052800     MOVE WS-CANOUT-CLOSE        TO RPT-CAN-CLOSE.
052900     MOVE WS-CANOUT-VOLUME       TO RPT-CAN-VOLUME.
053000     WRITE RUNRPT-RECORD FROM RPT-CANDLE-DETAIL.
053100*
053200*    400-WRITE-RESPONSE - WRITE THE STATUS/ERROR HEADER RECORD
053300*    ONTO THE CANDLES FILE AHEAD OF ANY CANDLE DETAIL RECORDS.
053400*
053500 400-WRITE-RESPONSE.
053600     MOVE SPACES TO CANDLES-RECORD.
053700     IF REQUEST-IS-OK
053800         MOVE 'ok' TO WS-RSP-STATUS
053900         MOVE SPACES TO WS-RSP-ERRMSG
054000     ELSE
054100         MOVE 'error' TO WS-RSP-STATUS
054200         MOVE WS-ERROR-MSG TO WS-RSP-ERRMSG.
054300     MOVE WS-CANDLE-CTR TO WS-RSP-CANDLE-COUNT.
054400     MOVE WS-RSP-RECORD TO CANDLES-RECORD.
054500     WRITE CANDLES-RECORD.
054600*
054700 500-PRINT-REQUEST-LINE.
054800     MOVE SPACES TO RPT-DETAIL.
054900     MOVE WS-REQ-SYMBOL   TO RPT-SYMBOL.
055000     MOVE WS-REQ-INTERVAL TO RPT-INTERVAL.
055100     MOVE WS-REQ-FROM-SEC TO RPT-FROM-SEC.
055200     MOVE WS-REQ-TO-SEC   TO RPT-TO-SEC.
055300     IF REQUEST-IS-OK
055400         MOVE 'ok    ' TO RPT-STATUS
055500     ELSE
055600         MOVE 'error ' TO RPT-STATUS.
055700     MOVE WS-EVT-SELECTED-CTR TO RPT-SELECTED.
055800     MOVE WS-CANDLE-CTR       TO RPT-CANDLES.
055900     WRITE RUNRPT-RECORD FROM RPT-SPACES AFTER 1.
056000     WRITE RUNRPT-RECORD FROM RPT-DETAIL.
056100     IF NOT REQUEST-IS-OK
056200         MOVE WS-ERROR-MSG TO RPT-ERROR-TEXT
056300         WRITE RUNRPT-RECORD FROM RPT-ERROR-DETAIL
056400     ELSE
056500         IF WS-CANDLE-CTR > 0
056600             WRITE RUNRPT-RECORD FROM RPT-CANDLE-HDR.
056700*
056800 600-PRINT-TOTALS.
056900     WRITE RUNRPT-RECORD FROM RPT-SPACES      AFTER 1.
057000     WRITE RUNRPT-RECORD FROM RPT-TOTALS-HDR1.
057100     WRITE RUNRPT-RECORD FROM RPT-TOTALS-HDR2.
057200     MOVE SPACES            TO RPT-TOTALS-DETAIL.
057300     MOVE 'Requests Processed:  ' TO RPT-TOTALS-TYPE.
057400     MOVE NUM-REQUESTS-PROCESSED  TO RPT-TOTALS-VALUE.
057500     WRITE RUNRPT-RECORD FROM RPT-TOTALS-DETAIL.
057600     MOVE SPACES            TO RPT-TOTALS-DETAIL.
057700     MOVE 'Requests In Error:   ' TO RPT-TOTALS-TYPE.
057800     MOVE NUM-REQUESTS-IN-ERROR   TO RPT-TOTALS-VALUE.
057900     WRITE RUNRPT-RECORD FROM RPT-TOTALS-DETAIL.
058000     MOVE SPACES            TO RPT-TOTALS-DETAIL.
058100     MOVE 'Events Read:         ' TO RPT-TOTALS-TYPE.
058200     MOVE NUM-EVENTS-READ-TOTAL   TO RPT-TOTALS-VALUE.
058300     WRITE RUNRPT-RECORD FROM RPT-TOTALS-DETAIL.
058400     MOVE SPACES            TO RPT-TOTALS-DETAIL.
058500     MOVE 'Candles Written:     ' TO RPT-TOTALS-TYPE.
058600     MOVE NUM-CANDLES-TOTAL       TO RPT-TOTALS-VALUE.
058700     WRITE RUNRPT-RECORD FROM RPT-TOTALS-DETAIL.
058800*
058900 700-READ-REQFILE.
059000     READ REQFILE
059100         AT END MOVE 'Y' TO WS-REQFILE-EOF.
059200     IF WS-REQFILE-STATUS = '10'
059300         MOVE 'Y' TO WS-REQFILE-EOF
059400     ELSE
059500         IF WS-REQFILE-STATUS NOT = '00'
059600             DISPLAY 'ERROR READING REQFILE, STATUS = '
059700                 WS-REQFILE-STATUS
059800             MOVE 'Y' TO WS-REQFILE-EOF
059900         ELSE
060000             MOVE REQFILE-RECORD TO WS-REQUEST.
060100*
060200 730-READ-EVTSTOR.
060300     READ EVTSTOR
060400         AT END MOVE 'Y' TO WS-EVTSTOR-EOF.
060500     IF WS-EVTSTOR-STATUS = '10'
060600         MOVE 'Y' TO WS-EVTSTOR-EOF
060700     ELSE
060800         IF WS-EVTSTOR-STATUS NOT = '00'
060900             DISPLAY 'ERROR READING EVTSTOR, STATUS = '
061000                 WS-EVTSTOR-STATUS
061100             MOVE 'Y' TO WS-EVTSTOR-EOF
061200         ELSE
061300             ADD +1 TO WS-EVT-READ-CTR.
061400*
061500 800-INIT-REPORT.
061600     MOVE SYSTEM-YEAR    TO RPT-YY.
061700     MOVE SYSTEM-MONTH   TO RPT-MM.
061800     MOVE SYSTEM-DAY     TO RPT-DD.
061900     WRITE RUNRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
062000     WRITE RUNRPT-RECORD FROM RPT-HEADER2.
062100     WRITE RUNRPT-RECORD FROM RPT-HEADER3.
062200*
062300 820-REPORT-BAD-REQUEST.
062400     MOVE 'N' TO WS-REQUEST-OK.
062500*
062600 900-OPEN-FILES.
062700     OPEN INPUT  REQFILE.
062800     IF WS-REQFILE-STATUS NOT = '00'
062900         DISPLAY 'ERROR OPENING REQFILE. STATUS = '
063000             WS-REQFILE-STATUS
063100         MOVE 16 TO RETURN-CODE
063200         MOVE 'Y' TO WS-REQFILE-EOF.
063300     OPEN OUTPUT CANDLES.
063400     IF WS-CANDLES-STATUS NOT = '00'
063500         DISPLAY 'ERROR OPENING CANDLES. STATUS = '
063600             WS-CANDLES-STATUS
063700         MOVE 16 TO RETURN-CODE
063800         MOVE 'Y' TO WS-REQFILE-EOF.
063900     OPEN OUTPUT RUNRPT.
064000     IF WS-RUNRPT-STATUS NOT = '00'
064100         DISPLAY 'ERROR OPENING RUNRPT. STATUS = '
064200             WS-RUNRPT-STATUS
064300         MOVE 16 TO RETURN-CODE
064400         MOVE 'Y' TO WS-REQFILE-EOF.
064500*
064600 905-CLOSE-FILES.
064700     CLOSE REQFILE.
064800     CLOSE CANDLES.
064900     CLOSE RUNRPT.
065000*
065100 910-OPEN-EVTSTOR.
065200     MOVE 'N' TO WS-EVTSTOR-EOF.
065300     MOVE 'N' TO WS-BUCKET-HAS-DATA-SW.
065400     MOVE ZEROS TO WS-PRIOR-BUCKET.
065500     OPEN INPUT EVTSTOR.
065600     IF WS-EVTSTOR-STATUS NOT = '00'
065700         DISPLAY 'ERROR OPENING EVTSTOR. STATUS = '
065800             WS-EVTSTOR-STATUS
065900         MOVE 'Y' TO WS-EVTSTOR-EOF.
066000*
066100 915-CLOSE-EVTSTOR.
066200     CLOSE EVTSTOR.
066300*
066400* END OF PROGRAM CDLHIST
